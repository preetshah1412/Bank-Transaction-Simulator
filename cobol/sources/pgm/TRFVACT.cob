000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVACT.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT IS
001000                  NOT TO BE REPRODUCED OR DISCLOSED WITHOUT
001100                  WRITTEN AUTHORITY FROM THE BANK.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP AN ACCOUNT
001400*               BY ACCOUNT NUMBER AGAINST THE IN-MEMORY ACCOUNT
001500*               MASTER TABLE BUILT BY TRFVLOD AT THE START OF
001600*               THE TRANSFER POSTING RUN.  THIS ROUTINE IS
001700*               CALLED BY TRFVPOST ONCE FOR THE SOURCE ACCOUNT
001800*               AND ONCE FOR THE DESTINATION ACCOUNT ON EVERY
001900*               TRANSFER REQUEST.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* P1R000 - MWEETL  - 10/07/1989 - INITIAL VERSION - READ THE      P1R000
002500*                     TFSBNKAC INDEXED FILE DIRECTLY BY KEY.      P1R000
002600*-----------------------------------------------------------------P1R000
002700* Y2K004 - TMPCHS  - 21/09/1998 - Y2K READINESS REVIEW - NO DATE  Y2K004
002800*                     ARITHMETIC IN THIS ROUTINE, NO CHANGE       Y2K004
002900*                     REQUIRED.  SIGNED OFF.                      Y2K004
003000*-----------------------------------------------------------------Y2K004
003100* B21R05 - ACNFEN  - 21/06/2021 - CASH MANAGEMENT ROAD MAP - P19  B21R05
003200*                   - E-REQUEST 48809 BATCH RECAST OF THE ONLINE  B21R05
003300*                     LEDGER SIMULATOR.                           B21R05
003400*                   - ACCOUNT MASTER IS NOW A SEQUENTIAL FILE,    B21R05
003500*                     NOT AN INDEXED ONE - REPLACED THE KEYED     B21R05
003600*                     READ OF TFSBNKAC WITH A SEARCH ALL AGAINST  B21R05
003700*                     THE TABLE TRFVLOD BUILDS AT STARTUP.        B21R05
003800*-----------------------------------------------------------------B21R05
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700
004800 EJECT
004900***************
005000 DATA DIVISION.
005100***************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM TRFVACT **".
005600
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WS-WORK-AREA.
005900     05  WS-CURRENT-DATE             PIC 9(08).
006000     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
006100         10  WS-CD-CCYY              PIC 9(04).
006200         10  WS-CD-MM                PIC 9(02).
006300         10  WS-CD-DD                PIC 9(02).
006400
006500*****************
006600 LINKAGE SECTION.
006700*****************
006800     COPY VACT.
006900
007000 01  WK-C-VACT-TABLE.
007100     05  WK-C-VACT-ENTRY OCCURS 1 TO 500 TIMES
007200         DEPENDING ON WK-C-VACT-TABLE-COUNT
007300         ASCENDING KEY IS ACCT-NUMBER
007400         INDEXED BY VACT-IDX.
007500         COPY ACCTMSTR.
007600 EJECT
007700*******************************************************
007800 PROCEDURE DIVISION USING WK-C-VACT-RECORD
007900                           WK-C-VACT-TABLE.
008000*******************************************************
008100 MAIN-MODULE.
008200     PERFORM A000-PROCESS-CALLED-ROUTINE
008300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008400     GOBACK.
008500
008600*---------------------------------------------------------------*
008700 A000-PROCESS-CALLED-ROUTINE.
008800*---------------------------------------------------------------*
008900     ACCEPT   WS-CURRENT-DATE         FROM DATE YYYYMMDD.
009000
009100     MOVE     "N"                     TO WK-C-VACT-FOUND-SW.
009200     MOVE     ZERO                    TO WK-C-VACT-INDEX.
009300     MOVE     SPACES                  TO WK-C-VACT-ERROR-CD.
009400
009500     IF       WK-C-VACT-TABLE-COUNT   = ZERO
009600              MOVE  "SUP0016"         TO WK-C-VACT-ERROR-CD
009700              GO TO A099-PROCESS-CALLED-ROUTINE-EX
009800     END-IF.
009900
010000     SET      VACT-IDX                TO 1.
010100     SEARCH ALL WK-C-VACT-ENTRY
010200         AT END
010300             MOVE "SUP0016"           TO WK-C-VACT-ERROR-CD
010400         WHEN ACCT-NUMBER (VACT-IDX) = WK-C-VACT-ACCTNO
010500             MOVE "Y"                 TO WK-C-VACT-FOUND-SW
010600             SET WK-C-VACT-INDEX      TO VACT-IDX
010700     END-SEARCH.
010800
010900 A099-PROCESS-CALLED-ROUTINE-EX.
011000     EXIT.
011100
011200******************************************************************
011300*************** END OF PROGRAM SOURCE -  TRFVACT ***************
011400******************************************************************
