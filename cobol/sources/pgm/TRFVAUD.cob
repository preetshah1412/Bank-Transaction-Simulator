000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVAUD.
000500 AUTHOR.         TOMAS PEREZ JAE.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   19 FEB 1996.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT IS
001000                  NOT TO BE REPRODUCED OR DISCLOSED WITHOUT
001100                  WRITTEN AUTHORITY FROM THE BANK.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD ONE TRANSACTION
001400*               LOG RECORD FROM THE RESULT OF A POSTED OR
001500*               REJECTED TRANSFER REQUEST.  EVERY REQUEST THE
001600*               POSTING RUN SEES GETS EXACTLY ONE LOG RECORD,
001700*               WHATEVER THE OUTCOME - NOTHING IS EVER DROPPED
001800*               SILENTLY.  THE CALLER IS RESPONSIBLE FOR
001900*               WRITING THE BUILT RECORD TO TRFTXNLG.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* P3R100 - TMPJAE  - 19/02/1996 - INITIAL VERSION - BUILT THE     P3R100
002500*                     GENERAL LEDGER POSTING LINE FOR TFSGLPST.   P3R100
002600*-----------------------------------------------------------------P3R100
002700* Y2K004 - TMPCHS  - 21/09/1998 - Y2K READINESS REVIEW - TIME     Y2K004
002800*                     STAMP NOW CARRIES A FULL 4-DIGIT YEAR.      Y2K004
002900*-----------------------------------------------------------------Y2K004
003000* B21R07 - ACNFEN  - 08/07/2021 - CASH MGMT ROAD MAP - E-REQUEST  B21R07
003100*                     48810 - RECAST TO BUILD A TRANSACTION LOG   B21R07
003200*                     RECORD FOR THE NEW TRANSFER POSTING RUN     B21R07
003300*                     INSTEAD OF A G/L POSTING LINE - CALLER      B21R07
003400*                     SUPPLIES THE TXN-ID ISSUED UPSTREAM.        B21R07
003500*-----------------------------------------------------------------B21R07
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400
004500 EJECT
004600***************
004700 DATA DIVISION.
004800***************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM TRFVAUD **".
005300
005400 01  WS-WORK-AREA.
005500     05  WS-TIME-STAMP-NOW           PIC X(26).
005600     05  WS-AMOUNT-TRACE             PIC S9(09)V99 COMP-3.
005700     05  WS-AMOUNT-TRACE-R REDEFINES WS-AMOUNT-TRACE
005800                                     PIC X(06).
005900     05  WS-STATUS-WORK              PIC X(14).
006000     05  WS-STATUS-WORK-R REDEFINES WS-STATUS-WORK.
006100         10  WS-STATUS-FIRST-BYTE    PIC X(01).
006200         10  FILLER                  PIC X(13).
006300
006400*****************
006500 LINKAGE SECTION.
006600*****************
006700     COPY VAUD.
006800
006900 01  WK-C-VAUD-LOG-RECORD.
007000     COPY TRFTXNL.
007100 EJECT
007200*******************************************************
007300 PROCEDURE DIVISION USING WK-C-VAUD-RECORD
007400                           WK-C-VAUD-LOG-RECORD.
007500*******************************************************
007600 MAIN-MODULE.
007700     PERFORM A000-PROCESS-CALLED-ROUTINE
007800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007900     GOBACK.
008000
008100*---------------------------------------------------------------*
008200 A000-PROCESS-CALLED-ROUTINE.
008300*     MOVE THE CALLER'S RESULT STRAIGHT INTO THE LOG RECORD
008400*     LAYOUT.  THE CALLER DECIDES THE STATUS AND TIMESTAMP -
008500*     THIS ROUTINE JUST SHAPES THE RECORD.
008600*---------------------------------------------------------------*
008700     MOVE     SPACES                  TO WK-C-VAUD-LOG-RECORD.
008800     MOVE     WK-C-VAUD-AMOUNT        TO WS-AMOUNT-TRACE.
008900     MOVE     WK-C-VAUD-STATUS        TO WS-STATUS-WORK.
009000     MOVE     WK-C-VAUD-TXN-ID        TO TXN-ID.
009100     MOVE     WK-C-VAUD-SRCACCT       TO TXN-SOURCE-ACCT.
009200     MOVE     WK-C-VAUD-DSTACCT       TO TXN-DEST-ACCT.
009300     MOVE     WS-AMOUNT-TRACE         TO TXN-AMOUNT.
009400     MOVE     WS-STATUS-WORK          TO TXN-STATUS.
009500     MOVE     WK-C-VAUD-TIMESTAMP     TO TXN-TIMESTAMP.
009600     IF       WS-STATUS-FIRST-BYTE    = SPACE
009700              MOVE "FAILED"           TO TXN-STATUS
009800     END-IF.
009900     MOVE     SPACES                  TO WK-C-VAUD-ERROR-CD.
010000 A099-PROCESS-CALLED-ROUTINE-EX.
010100     EXIT.
010200
010300******************************************************************
010400*************** END OF PROGRAM SOURCE -  TRFVAUD ***************
010500******************************************************************
