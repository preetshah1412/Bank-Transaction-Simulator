000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVINT.
000500 AUTHOR.         TOMAS PEREZ JAE.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   24 FEB 1996.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT IS
001000                  NOT TO BE REPRODUCED OR DISCLOSED WITHOUT
001100                  WRITTEN AUTHORITY FROM THE BANK.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ACCRUE INTEREST ON
001400*               EVERY ACCOUNT IN THE IN-MEMORY ACCOUNT TABLE AT
001500*               THE END OF THE TRANSFER POSTING RUN.  INTEREST
001600*               IS A FLAT RATE OF THE CURRENT BALANCE, ROUNDED
001700*               TO THE NEAREST CENT, AND IS ONLY CREDITED WHEN
001800*               IT COMPUTES TO A POSITIVE AMOUNT.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* P3R100 - TMPJAE  - 24/02/1996 - INITIAL VERSION - MONTHLY       P3R100
002400*                     INTEREST RUN AGAINST TFSBNKAC, RATE TABLE   P3R100
002500*                     DRIVEN BY ACCOUNT TYPE.                     P3R100
002600*-----------------------------------------------------------------P3R100
002700* Y2K004 - TMPCHS  - 21/09/1998 - Y2K READINESS REVIEW - NO DATE  Y2K004
002800*                     ARITHMETIC IN THIS ROUTINE, NO CHANGE       Y2K004
002900*                     REQUIRED.  SIGNED OFF.                      Y2K004
003000*-----------------------------------------------------------------Y2K004
003100* B21R09 - ACNFEN  - 23/07/2021 - CASH MGMT ROAD MAP - E-REQUEST  B21R09
003200*                     48812 - SIMPLIFIED TO A SINGLE FLAT RATE    B21R09
003300*                     APPLIED EVERY OVERNIGHT RUN, NOT JUST AT    B21R09
003400*                     MONTH END - RATE TABLE RETIRED, ROUTINE     B21R09
003500*                     NOW WALKS THE IN-MEMORY TABLE INSTEAD OF    B21R09
003600*                     TFSBNKAC DIRECTLY.                          B21R09
003700*-----------------------------------------------------------------B21R09
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 EJECT
004800***************
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM TRFVINT **".
005500
005600* ------------- BANK POLICY CONSTANTS FOR THIS ROUTINE ----------*
005700 01  WS-POLICY-CONSTANTS.
005800     05  WS-C-INTEREST-RATE          PIC V99 COMP-3
005900                                      VALUE 0.05.
006000
006100 01  WS-WORK-AREA.
006200     05  WS-SUBSCRIPT                PIC S9(04) COMP.
006300     05  WS-INTEREST-AMOUNT          PIC S9(09)V99 COMP-3.
006400     05  WS-INTEREST-AMOUNT-R REDEFINES WS-INTEREST-AMOUNT
006500                                     PIC X(06).
006600
006700*****************
006800 LINKAGE SECTION.
006900*****************
007000     COPY VINT.
007100
007200 01  WK-C-VINT-TABLE.
007300     05  WK-C-VINT-ENTRY OCCURS 1 TO 500 TIMES
007400         DEPENDING ON WK-C-VINT-TABLE-COUNT
007500         INDEXED BY VINT-IDX.
007600         COPY ACCTMSTR.
007700 EJECT
007800*******************************************************
007900 PROCEDURE DIVISION USING WK-C-VINT-RECORD
008000                           WK-C-VINT-TABLE.
008100*******************************************************
008200 MAIN-MODULE.
008300     PERFORM A000-INITIALIZATION
008400        THRU A099-INITIALIZATION-EX.
008500     PERFORM B100-ACCRUE-ONE-ACCOUNT
008600        THRU B199-ACCRUE-ONE-ACCOUNT-EX
008700              VARYING WS-SUBSCRIPT FROM 1 BY 1
008800              UNTIL WS-SUBSCRIPT > WK-C-VINT-TABLE-COUNT.
008900     GOBACK.
009000
009100*---------------------------------------------------------------*
009200 A000-INITIALIZATION.
009300*---------------------------------------------------------------*
009400     MOVE     ZERO                    TO WK-C-VINT-ACCTS-CREDITED.
009500     MOVE     SPACES                  TO WK-C-VINT-ERROR-CD.
009600 A099-INITIALIZATION-EX.
009700     EXIT.
009800
009900*---------------------------------------------------------------*
010000 B100-ACCRUE-ONE-ACCOUNT.
010100*     INTEREST = BALANCE * RATE, ROUNDED TO THE CENT.  AN
010200*     ACCOUNT WITH A ZERO OR NEGATIVE BALANCE EARNS NOTHING -
010300*     NO DEBT ENTRY IS EVER CHARGED INTEREST.
010400*---------------------------------------------------------------*
010500     SET      VINT-IDX TO WS-SUBSCRIPT.
010600     COMPUTE  WS-INTEREST-AMOUNT ROUNDED =
010700              ACCT-BALANCE (VINT-IDX) * WS-C-INTEREST-RATE.
010800     IF       WS-INTEREST-AMOUNT      > ZERO
010900              ADD  WS-INTEREST-AMOUNT TO ACCT-BALANCE (VINT-IDX)
011000              ADD  1                  TO WK-C-VINT-ACCTS-CREDITED
011100     END-IF.
011200 B199-ACCRUE-ONE-ACCOUNT-EX.
011300     EXIT.
011400
011500******************************************************************
011600*************** END OF PROGRAM SOURCE -  TRFVINT ***************
011700******************************************************************
