000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVLOD.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   02 JUN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT IS
001000                  NOT TO BE REPRODUCED OR DISCLOSED WITHOUT
001100                  WRITTEN AUTHORITY FROM THE BANK.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD THE IN-MEMORY
001400*               ACCOUNT MASTER TABLE THAT DRIVES THE TRANSFER
001500*               POSTING RUN.  IF THE TRFACMST FILE EXISTS IT IS
001600*               READ IN FULL; IF IT DOES NOT EXIST (FIRST RUN OF
001700*               THE DAY, OR A NEW REGION STANDING UP THE
001800*               OVERNIGHT JOB FOR THE FIRST TIME) A SMALL SET OF
001900*               STARTER ACCOUNTS IS BUILT SO THE RUN CAN PROCEED.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* P1R000 - MWEETL  - 02/06/1991 - INITIAL VERSION.                P1R000
002500*-----------------------------------------------------------------P1R000
002600* Y2K004 - TMPCHS  - 21/09/1998 - Y2K READINESS REVIEW - NO DATE  Y2K004
002700*                     ARITHMETIC IN THIS ROUTINE, NO CHANGE       Y2K004
002800*                     REQUIRED.  SIGNED OFF.                      Y2K004
002900*-----------------------------------------------------------------Y2K004
003000* P9R4K1 - TMPJAE  - 11/03/2003 - ADDED THE DUPLICATE-KEY TEST ON P9R4K1
003100*                     TABLE BUILD - A DAY WHERE TRFACMST HAD BEEN P9R4K1
003200*                     CONCATENATED TWICE BY AN OPERATOR ERROR     P9R4K1
003300*                     SILENTLY DOUBLED EVERY BALANCE.             P9R4K1
003400*-----------------------------------------------------------------P9R4K1
003500* B21R06 - ACNFEN  - 22/06/2021 - CASH MANAGEMENT ROAD MAP - P19  B21R06
003600*                   - E-REQUEST 48809 - RECAST AS THE STARTUP     B21R06
003700*                     LOAD ROUTINE FOR THE NEW SEQUENTIAL ACCOUNT B21R06
003800*                     MASTER; ADDED THE FOUR-ACCOUNT STARTER SET  B21R06
003900*                     (B200-BUILD-DEFAULTS) FOR A COLD START.     B21R06
004000*-----------------------------------------------------------------B21R06
004100* B21R13 - ACNFEN  - 26/08/2021 - A NEW REGION'S COLD START CAME  B21R13
004200*                     UP WITH ACCOUNT A1002 SHOWING A GARBLED     B21R13
004300*                     BALANCE - THE FOUR STARTER ROWS WERE BEING  B21R13
004400*                     LOADED FROM A SINGLE PACKED X(45) LITERAL   B21R13
004500*                     REDEFINING THE WHOLE TABLE, ONE BYTE SHORT  B21R13
004600*                     PER ROW OF THE ACTUAL RECORD WIDTH.         B21R13
004700*                     REPLACED WITH EXPLICIT MOVES IN THE NEW     B21R13
004800*                     B205-SET-DEFAULT-VALUES.                    B21R13
004900*-----------------------------------------------------------------B21R13
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TRFACMST           ASSIGN TO TRFACMST
006200         ORGANIZATION IS SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WK-C-FILE-STATUS.
006500
006600 EJECT
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100*****************
007200 FD  TRFACMST
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 63 CHARACTERS.
007500 01  TRFACMST-REC.
007600     COPY ACCTMSTR.
007700
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER                          PIC X(24)        VALUE
008100     "** PROGRAM TRFVLOD **".
008200
008300     COPY TRFCMWS.
008400
008500 01  WS-WORK-AREA.
008600     05  WS-EOF-SW                   PIC X(01)        VALUE "N".
008700         88  WS-END-OF-FILE                   VALUE "Y".
008800     05  WS-SUBSCRIPT                PIC S9(04) COMP.
008900     05  WS-CURRENT-DATE             PIC 9(08).
009000     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
009100         10  WS-CD-CCYY              PIC 9(04).
009200         10  WS-CD-MM                PIC 9(02).
009300         10  WS-CD-DD                PIC 9(02).
009400
009500* ---------------- STARTER ACCOUNT SET - COLD START -------------*
009600 01  WS-DEFAULT-TABLE.
009700     05  WS-DEFAULT-ENTRY OCCURS 4 TIMES.
009800         10  WS-DFLT-ACCTNO          PIC X(08).
009900         10  WS-DFLT-NAME            PIC X(20).
010000         10  WS-DFLT-BALANCE         PIC S9(09)V99.
010100         10  WS-DFLT-DEBT            PIC S9(09)V99.
010200
010300*****************
010400 LINKAGE SECTION.
010500*****************
010600     COPY VLOD.
010700
010800 01  WK-C-VLOD-TABLE.
010900     05  WK-C-VLOD-ENTRY OCCURS 1 TO 500 TIMES
011000         DEPENDING ON WK-C-VLOD-TABLE-COUNT
011100         ASCENDING KEY IS ACCT-NUMBER
011200         INDEXED BY VLOD-IDX.
011300         COPY ACCTMSTR.
011400 EJECT
011500*******************************************************
011600 PROCEDURE DIVISION USING WK-C-VLOD-RECORD
011700                           WK-C-VLOD-TABLE.
011800*******************************************************
011900 MAIN-MODULE.
012000     PERFORM A000-INITIALIZATION
012100        THRU A099-INITIALIZATION-EX.
012200     IF       WK-C-VLOD-FILE-MISSING
012300              PERFORM B200-BUILD-DEFAULTS
012400                 THRU B299-BUILD-DEFAULTS-EX
012500     ELSE
012600              PERFORM B100-LOAD-FROM-MASTER
012700                 THRU B199-LOAD-FROM-MASTER-EX
012800     END-IF.
012900     PERFORM C000-TERMINATION
013000        THRU C099-TERMINATION-EX.
013100     GOBACK.
013200
013300*---------------------------------------------------------------*
013400 A000-INITIALIZATION.
013500*---------------------------------------------------------------*
013600     ACCEPT   WS-CURRENT-DATE         FROM DATE YYYYMMDD.
013700     MOVE     ZERO                    TO WK-C-VLOD-TABLE-COUNT.
013800     MOVE     SPACES                  TO WK-C-VLOD-ERROR-CD.
013900
014000     OPEN     INPUT TRFACMST.
014100     IF       WK-C-SUCCESSFUL
014200              MOVE "Y"                TO WK-C-VLOD-FILE-EXISTS-SW
014300     ELSE
014400              MOVE "N"                TO WK-C-VLOD-FILE-EXISTS-SW
014500     END-IF.
014600 A099-INITIALIZATION-EX.
014700     EXIT.
014800
014900*---------------------------------------------------------------*
015000 B100-LOAD-FROM-MASTER.
015100*     READ THE SEQUENTIAL ACCOUNT MASTER INTO THE TABLE THAT
015200*     THE POSTING RUN SEARCHES AGAINST ALL DAY LONG.
015300*---------------------------------------------------------------*
015400     MOVE     "N"                     TO WS-EOF-SW.
015500     PERFORM  B110-READ-ONE-RECORD
015600        THRU B119-READ-ONE-RECORD-EX.
015700     PERFORM  B120-ADD-RECORD-TO-TABLE
015800        THRU B129-ADD-RECORD-TO-TABLE-EX
015900              UNTIL WS-END-OF-FILE.
016000     CLOSE    TRFACMST.
016100 B199-LOAD-FROM-MASTER-EX.
016200     EXIT.
016300
016400 B110-READ-ONE-RECORD.
016500     READ     TRFACMST
016600         AT END
016700              MOVE "Y"                TO WS-EOF-SW
016800     END-READ.
016900     IF       NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
017000              GO TO Y900-ABNORMAL-TERMINATION
017100     END-IF.
017200 B119-READ-ONE-RECORD-EX.
017300     EXIT.
017400
017500 B120-ADD-RECORD-TO-TABLE.
017600     ADD      1                       TO WK-C-VLOD-TABLE-COUNT.
017700     SET      VLOD-IDX TO WK-C-VLOD-TABLE-COUNT.
017800     MOVE     TRFACMST-REC            TO WK-C-VLOD-ENTRY (VLOD-IDX).
017900     PERFORM  B110-READ-ONE-RECORD
018000        THRU B119-READ-ONE-RECORD-EX.
018100 B129-ADD-RECORD-TO-TABLE-EX.
018200     EXIT.
018300
018400*---------------------------------------------------------------*
018500 B200-BUILD-DEFAULTS.
018600*     NO MASTER ON FILE - STAND UP THE FOUR STARTER ACCOUNTS SO
018700*     THE OVERNIGHT RUN CAN PROCEED. THESE ARE THE SAME FOUR
018800*     TEST ACCOUNTS USED TO PROVE OUT EVERY NEW REGION.
018900*---------------------------------------------------------------*
019000     PERFORM  B205-SET-DEFAULT-VALUES
019100        THRU B209-SET-DEFAULT-VALUES-EX.
019200     PERFORM  B210-MOVE-ONE-DEFAULT
019300        THRU B219-MOVE-ONE-DEFAULT-EX
019400              VARYING WS-SUBSCRIPT FROM 1 BY 1
019500              UNTIL WS-SUBSCRIPT > 4.
019600     MOVE     4                       TO WK-C-VLOD-TABLE-COUNT.
019700 B299-BUILD-DEFAULTS-EX.
019800     EXIT.
019900
020000 B205-SET-DEFAULT-VALUES.
020100*     THE FOUR STARTER ACCOUNTS, SET BY EXPLICIT MOVE RATHER
020200*     THAN BY VALUE CLAUSE SO EACH FIELD KEEPS ITS OWN PICTURE -
020300*     A PACKED LITERAL ACROSS THE WHOLE GROUP ONCE CAUSED A
020400*     MISALIGNED BALANCE ON ACCOUNT A1002.  SEE B21R13 BELOW.
020500*---------------------------------------------------------------*
020600     MOVE     "A1001"                 TO WS-DFLT-ACCTNO (1).
020700     MOVE     "Alice"                 TO WS-DFLT-NAME (1).
020800     MOVE     1000.00                 TO WS-DFLT-BALANCE (1).
020900     MOVE     0.00                    TO WS-DFLT-DEBT (1).
021000     MOVE     "A1002"                 TO WS-DFLT-ACCTNO (2).
021100     MOVE     "Bob"                   TO WS-DFLT-NAME (2).
021200     MOVE     1000.00                 TO WS-DFLT-BALANCE (2).
021300     MOVE     0.00                    TO WS-DFLT-DEBT (2).
021400     MOVE     "A1003"                 TO WS-DFLT-ACCTNO (3).
021500     MOVE     "Charlie"               TO WS-DFLT-NAME (3).
021600     MOVE     1000.00                 TO WS-DFLT-BALANCE (3).
021700     MOVE     0.00                    TO WS-DFLT-DEBT (3).
021800     MOVE     "BLK_999"               TO WS-DFLT-ACCTNO (4).
021900     MOVE     "EvilCorp"              TO WS-DFLT-NAME (4).
022000     MOVE     0.00                    TO WS-DFLT-BALANCE (4).
022100     MOVE     0.00                    TO WS-DFLT-DEBT (4).
022200 B209-SET-DEFAULT-VALUES-EX.
022300     EXIT.
022400
022500 B210-MOVE-ONE-DEFAULT.
022600     SET      VLOD-IDX TO WS-SUBSCRIPT.
022700     MOVE     SPACES TO WK-C-VLOD-ENTRY (VLOD-IDX).
022800     MOVE     WS-DFLT-ACCTNO (WS-SUBSCRIPT)
022900                             TO ACCT-NUMBER (VLOD-IDX).
023000     MOVE     WS-DFLT-NAME (WS-SUBSCRIPT)
023100                             TO ACCT-HOLDER-NAME (VLOD-IDX).
023200     MOVE     WS-DFLT-BALANCE (WS-SUBSCRIPT)
023300                             TO ACCT-BALANCE (VLOD-IDX).
023400     MOVE     WS-DFLT-DEBT (WS-SUBSCRIPT)
023500                             TO ACCT-DEBT (VLOD-IDX).
023600     SET      ACCT-STATUS-ACTIVE (VLOD-IDX) TO TRUE.
023700     IF       ACCT-NUM-IS-BLACKLISTED (VLOD-IDX)
023800              SET ACCT-IS-BLACKLISTED (VLOD-IDX) TO TRUE
023900     ELSE
024000              SET ACCT-NOT-BLACKLISTED (VLOD-IDX) TO TRUE
024100     END-IF.
024200     MOVE     WS-CURRENT-DATE TO ACCT-LAST-ACTVY-DTE (VLOD-IDX).
024300     MOVE     ZERO TO ACCT-TXN-COUNT (VLOD-IDX).
024400 B219-MOVE-ONE-DEFAULT-EX.
024500     EXIT.
024600
024700*---------------------------------------------------------------*
024800 C000-TERMINATION.
024900*---------------------------------------------------------------*
025000     MOVE     SPACES                  TO WK-C-VLOD-ERROR-CD.
025100 C099-TERMINATION-EX.
025200     EXIT.
025300
025400*---------------------------------------------------------------*
025500 Y900-ABNORMAL-TERMINATION.
025600*     HARD I-O ERROR ON THE ACCOUNT MASTER - NOT A MISSING
025700*     FILE, SOMETHING WORSE.  SURFACE IT AND RETURN CONTROL.
025800*---------------------------------------------------------------*
025900     MOVE     WK-C-FILE-STATUS        TO WK-C-VLOD-ERROR-CD.
026000     DISPLAY  "TRFVLOD - TRFACMST I-O ERROR STATUS "
026100              WK-C-FILE-STATUS.
026200     CLOSE    TRFACMST.
026300     GOBACK.
026400
026500******************************************************************
026600*************** END OF PROGRAM SOURCE -  TRFVLOD ***************
026700******************************************************************
