000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVFRD.
000500 AUTHOR.         TOMAS PEREZ JAE.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   18 MAR 1996.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT IS
001000                  NOT TO BE REPRODUCED OR DISCLOSED WITHOUT
001100                  WRITTEN AUTHORITY FROM THE BANK.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCREEN A TRANSFER
001400*               REQUEST FOR FRAUD BEFORE ANY MONEY MOVES.  TWO
001500*               RULES ARE APPLIED, IN ORDER - A FLAT AMOUNT
001600*               THRESHOLD, AND A BLACKLISTED-ACCOUNT-PREFIX
001700*               CHECK ON EITHER LEG OF THE TRANSFER.  THE FIRST
001800*               RULE THAT FIRES WINS; THE REQUEST NEVER REACHES
001900*               THE POSTING ROUTINES IF EITHER ONE TRIPS.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* P3R100 - TMPJAE  - 18/03/1996 - INITIAL VERSION - FLAT AMOUNT   P3R100
002500*                     THRESHOLD ONLY, LIMIT WAS $5,000.00.        P3R100
002600*-----------------------------------------------------------------P3R100
002700* Y2K004 - TMPCHS  - 21/09/1998 - Y2K READINESS REVIEW - NO DATE  Y2K004
002800*                     ARITHMETIC IN THIS ROUTINE, NO CHANGE       Y2K004
002900*                     REQUIRED.  SIGNED OFF.                      Y2K004
003000*-----------------------------------------------------------------Y2K004
003100* P9R4K1 - TMPJAE  - 11/03/2003 - RAISED THE THRESHOLD TO         P9R4K1
003200*                     $10,000.00 AND ADDED THE BLACKLISTED        P9R4K1
003300*                     DESTINATION PREFIX CHECK ("BLK") AT THE     P9R4K1
003400*                     REQUEST OF FINANCIAL CRIMES.                P9R4K1
003500*-----------------------------------------------------------------P9R4K1
003600* B21R08 - ACNFEN  - 15/07/2021 - CASH MGMT ROAD MAP - E-REQUEST  B21R08
003700*                     48811 - EACH RULE NOW SETS ITS OWN REASON   B21R08
003800*                     CODE (FT/FB) INSTEAD OF A SINGLE Y/N FLAG - B21R08
003900*                     RECON NEEDED TO KNOW WHICH RULE FIRED.      B21R08
004000*-----------------------------------------------------------------B21R08
004100* B21R14 - ACNFEN  - 02/09/2021 - FINANCIAL CRIMES AUDIT FINDING  B21R14
004200*                     21-118 - THE BLACKLIST RULE WAS ONLY EVER   B21R14
004300*                     TESTING THE DESTINATION ACCOUNT; A SOURCE   B21R14
004400*                     ACCOUNT MARKED BLK COULD STILL PUSH MONEY   B21R14
004500*                     OUT.  B200 NOW TESTS BOTH LEGS.             B21R14
004600*-----------------------------------------------------------------B21R14
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005500
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM TRFVFRD **".
006400
006500* ------------- BANK POLICY CONSTANTS FOR THIS ROUTINE ----------*
006600 01  WS-POLICY-CONSTANTS.
006700     05  WS-C-FRAUD-THRESHOLD        PIC S9(09)V99 COMP-3
006800                                      VALUE 10000.00.
006900     05  WS-C-BLACKLIST-PREFIX       PIC X(03)
007000                                      VALUE "BLK".
007100
007200 01  WS-WORK-AREA.
007300     05  WS-SRC-PREFIX               PIC X(03).
007400     05  WS-DEST-PREFIX              PIC X(03).
007500     05  WS-DEST-PREFIX-R REDEFINES WS-DEST-PREFIX.
007600         10  WS-DEST-PFX-1           PIC X(01).
007700         10  WS-DEST-PFX-2           PIC X(01).
007800         10  WS-DEST-PFX-3           PIC X(01).
007900     05  WS-AMOUNT-TRACE             PIC S9(09)V99 COMP-3.
008000     05  WS-AMOUNT-TRACE-R REDEFINES WS-AMOUNT-TRACE
008100                                     PIC X(06).
008200     05  WS-THRESHOLD-TRACE          PIC S9(09)V99 COMP-3.
008300     05  WS-THRESHOLD-TRACE-R REDEFINES WS-THRESHOLD-TRACE
008400                                     PIC X(06).
008500
008600*****************
008700 LINKAGE SECTION.
008800*****************
008900     COPY FRDCHK.
009000 EJECT
009100*******************************************************
009200 PROCEDURE DIVISION USING WK-C-FRDCHK.
009300*******************************************************
009400 MAIN-MODULE.
009500     PERFORM A000-PROCESS-CALLED-ROUTINE
009600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009700     GOBACK.
009800
009900*---------------------------------------------------------------*
010000 A000-PROCESS-CALLED-ROUTINE.
010100*---------------------------------------------------------------*
010200     MOVE     "N"                     TO WK-C-FRDCHK-FRAUD-SW.
010300     MOVE     SPACES                  TO WK-C-FRDCHK-REASON-CD.
010400     MOVE     SPACES                  TO WK-C-FRDCHK-ERROR-CD.
010500
010600     PERFORM  B100-THRESHOLD-CHECK THRU B199-THRESHOLD-CHECK-EX.
010700     IF       WK-C-FRDCHK-IS-FRAUD
010800              GO TO A099-PROCESS-CALLED-ROUTINE-EX
010900     END-IF.
011000
011100     PERFORM  B200-BLACKLIST-CHECK THRU B299-BLACKLIST-CHECK-EX.
011200 A099-PROCESS-CALLED-ROUTINE-EX.
011300     EXIT.
011400
011500*---------------------------------------------------------------*
011600 B100-THRESHOLD-CHECK.
011700*     ANY REQUEST STRICTLY OVER THE FLAT THRESHOLD IS FRAUD,
011800*     REGARDLESS OF WHO THE MONEY IS GOING TO.  A REQUEST FOR
011900*     EXACTLY THE THRESHOLD AMOUNT IS NOT FLAGGED BY THIS RULE.
012000*---------------------------------------------------------------*
012100     MOVE     WK-C-FRDCHK-AMOUNT      TO WS-AMOUNT-TRACE.
012200     MOVE     WS-C-FRAUD-THRESHOLD    TO WS-THRESHOLD-TRACE.
012300     IF       WK-C-FRDCHK-AMOUNT      > WS-C-FRAUD-THRESHOLD
012400              MOVE "Y"                TO WK-C-FRDCHK-FRAUD-SW
012500              SET  WK-C-FRDCHK-RSN-THRESHOLD TO TRUE
012600     END-IF.
012700 B199-THRESHOLD-CHECK-EX.
012800     EXIT.
012900
013000*---------------------------------------------------------------*
013100 B200-BLACKLIST-CHECK.
013200*     EITHER LEG OF THE TRANSFER TOUCHING A BLACKLISTED ACCOUNT
013300*     IS FRAUD, NO MATTER THE AMOUNT - SOURCE OR DESTINATION,
013400*     EITHER ONE IS ENOUGH TO TRIP THIS RULE.
013500*---------------------------------------------------------------*
013600     MOVE     WK-C-FRDCHK-SRCACCT (1:3) TO WS-SRC-PREFIX.
013700     MOVE     WK-C-FRDCHK-DSTACCT (1:3) TO WS-DEST-PREFIX.
013800     IF       WS-SRC-PREFIX = WS-C-BLACKLIST-PREFIX
013900              OR (WS-DEST-PFX-1 = "B" AND WS-DEST-PFX-2 = "L"
014000              AND WS-DEST-PFX-3 = "K")
014100              MOVE "Y"                TO WK-C-FRDCHK-FRAUD-SW
014200              SET  WK-C-FRDCHK-RSN-BLACKLIST TO TRUE
014300     END-IF.
014400 B299-BLACKLIST-CHECK-EX.
014500     EXIT.
014600
014700******************************************************************
014800*************** END OF PROGRAM SOURCE -  TRFVFRD ***************
014900******************************************************************
