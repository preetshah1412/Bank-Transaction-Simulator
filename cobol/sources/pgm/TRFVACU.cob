000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVACU.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT IS
001000                  NOT TO BE REPRODUCED OR DISCLOSED WITHOUT
001100                  WRITTEN AUTHORITY FROM THE BANK.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY A SINGLE DEBIT
001400*               OR CREDIT TO ONE ENTRY OF THE IN-MEMORY ACCOUNT
001500*               TABLE.  A DEBIT IS DECLINED IF IT WOULD TAKE THE
001600*               ACCOUNT BELOW THE BANK'S MINIMUM BALANCE; A
001700*               CREDIT IS NEVER DECLINED.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* P1R000 - MWEETL  - 10/07/1989 - INITIAL VERSION - DEBIT SIDE    P1R000
002300*                     ONLY, POSTED STRAIGHT AGAINST TFSBNKAC.     P1R000
002400*-----------------------------------------------------------------P1R000
002500* P3R100 - TMPJAE  - 24/02/1996 - ADDED THE CREDIT SIDE SO ONE    P3R100
002600*                     ROUTINE HANDLES BOTH LEGS OF A TRANSFER.    P3R100
002700*-----------------------------------------------------------------P3R100
002800* Y2K004 - TMPCHS  - 21/09/1998 - Y2K READINESS REVIEW - NO DATE  Y2K004
002900*                     ARITHMETIC IN THIS ROUTINE, NO CHANGE       Y2K004
003000*                     REQUIRED.  SIGNED OFF.                      Y2K004
003100*-----------------------------------------------------------------Y2K004
003200* P9R4K1 - TMPJAE  - 11/03/2003 - MINIMUM BALANCE ON A DEBIT WAS  P9R4K1
003300*                     HARD ZERO - POLICY CHANGED TO A FLOOR OF    P9R4K1
003400*                     $20.00, SEE WS-C-MIN-BALANCE.               P9R4K1
003500*-----------------------------------------------------------------P9R4K1
003600* B21R05 - ACNFEN  - 21/06/2021 - CASH MANAGEMENT ROAD MAP - P19  B21R05
003700*                   - E-REQUEST 48809 - REPLACED THE KEYED        B21R05
003800*                     REWRITE OF TFSBNKAC WITH A DIRECT UPDATE    B21R05
003900*                     OF THE CALLER'S IN-MEMORY TABLE ENTRY BY    B21R05
004000*                     SUBSCRIPT - TRFVPOST HOLDS THE ONE COPY OF  B21R05
004100*                     THE TABLE FOR THE WHOLE RUN.                B21R05
004200*-----------------------------------------------------------------B21R05
004300* B21R17 - ACNFEN  - 07/09/2021 - AUDIT QUERY 21-121 -            B21R17
004400*                     WS-PROJECTED-BALANCE-R WAS DEFINED AS TWO   B21R17
004500*                     FILLERS TOTALLING 9 BYTES OVER A 6-BYTE     B21R17
004600*                     COMP-3 FIELD - AN INVALID REDEFINES.        B21R17
004700*                     CORRECTED TO THE PIC X(06) TRACE VIEW USED  B21R17
004800*                     FOR COMP-3 FIELDS IN TRFVFRD, TRFVAUD AND   B21R17
004900*                     TRFVINT.                                    B21R17
005000*-----------------------------------------------------------------B21R17
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005900
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM TRFVACU **".
006800
006900* ------------- BANK POLICY CONSTANTS FOR THIS ROUTINE ----------*
007000 01  WS-POLICY-CONSTANTS.
007100     05  WS-C-MIN-BALANCE            PIC S9(09)V99 COMP-3
007200                                      VALUE 20.00.
007300
007400 01  WS-WORK-AREA.
007500     05  WS-PROJECTED-BALANCE        PIC S9(09)V99 COMP-3.
007600     05  WS-PROJECTED-BALANCE-R REDEFINES WS-PROJECTED-BALANCE
007700                                      PIC X(06).
007800
007900*****************
008000 LINKAGE SECTION.
008100*****************
008200     COPY VACU.
008300
008400 01  WK-C-VACU-TABLE.
008500     05  WK-C-VACU-ENTRY OCCURS 500 TIMES
008600         INDEXED BY VACU-IDX.
008700         COPY ACCTMSTR.
008800 EJECT
008900*******************************************************
009000 PROCEDURE DIVISION USING WK-C-VACU-RECORD
009100                           WK-C-VACU-TABLE.
009200*******************************************************
009300 MAIN-MODULE.
009400     PERFORM A000-PROCESS-CALLED-ROUTINE
009500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009600     GOBACK.
009700
009800*---------------------------------------------------------------*
009900 A000-PROCESS-CALLED-ROUTINE.
010000*---------------------------------------------------------------*
010100     MOVE     "N"                     TO WK-C-VACU-POSTED-SW.
010200     MOVE     SPACES                  TO WK-C-VACU-ERROR-CD.
010300     SET      VACU-IDX TO WK-C-VACU-INDEX.
010400
010500     IF       WK-C-VACU-IS-DEBIT
010600              PERFORM B100-APPLY-DEBIT THRU B199-APPLY-DEBIT-EX
010700     ELSE
010800              PERFORM B200-APPLY-CREDIT THRU B299-APPLY-CREDIT-EX
010900     END-IF.
011000 A099-PROCESS-CALLED-ROUTINE-EX.
011100     EXIT.
011200
011300*---------------------------------------------------------------*
011400 B100-APPLY-DEBIT.
011500*     A DEBIT MAY NOT TAKE THE ACCOUNT BELOW THE BANK'S MINIMUM
011600*     BALANCE OF $20.00.  DECLINE IT RATHER THAN POST IT.
011700*---------------------------------------------------------------*
011800     COMPUTE  WS-PROJECTED-BALANCE =
011900              ACCT-BALANCE (VACU-IDX) - WK-C-VACU-AMOUNT.
012000     IF       WS-PROJECTED-BALANCE < WS-C-MIN-BALANCE
012100              MOVE "N"                TO WK-C-VACU-POSTED-SW
012200              MOVE "SUP0021"          TO WK-C-VACU-ERROR-CD
012300     ELSE
012400              MOVE WS-PROJECTED-BALANCE
012500                                      TO ACCT-BALANCE (VACU-IDX)
012600              ADD  1                  TO ACCT-TXN-COUNT (VACU-IDX)
012700              MOVE "Y"                TO WK-C-VACU-POSTED-SW
012800     END-IF.
012900 B199-APPLY-DEBIT-EX.
013000     EXIT.
013100
013200*---------------------------------------------------------------*
013300 B200-APPLY-CREDIT.
013400*     A CREDIT IS NEVER DECLINED.
013500*---------------------------------------------------------------*
013600     ADD      WK-C-VACU-AMOUNT        TO ACCT-BALANCE (VACU-IDX).
013700     ADD      1                       TO ACCT-TXN-COUNT (VACU-IDX).
013800     MOVE     "Y"                     TO WK-C-VACU-POSTED-SW.
013900 B299-APPLY-CREDIT-EX.
014000     EXIT.
014100
014200******************************************************************
014300*************** END OF PROGRAM SOURCE -  TRFVACU ***************
014400******************************************************************
