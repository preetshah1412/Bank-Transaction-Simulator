000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVPOST.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   02 JUN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT IS
001000                  NOT TO BE REPRODUCED OR DISCLOSED WITHOUT
001100                  WRITTEN AUTHORITY FROM THE BANK.
001200*
001300*DESCRIPTION :  THIS IS THE OVERNIGHT TRANSFER POSTING RUN.  IT
001400*               READS A FILE OF TRANSFER REQUESTS, ONE PER LINE,
001500*               AND FOR EACH ONE LOOKS UP THE SOURCE AND
001600*               DESTINATION ACCOUNTS, SCREENS THE REQUEST FOR
001700*               FRAUD, AND IF IT PASSES, DEBITS THE SOURCE AND
001800*               CREDITS THE DESTINATION.  A LOG RECORD IS
001900*               WRITTEN FOR EVERY REQUEST SEEN, WHATEVER THE
002000*               OUTCOME.  WHEN THE REQUEST FILE IS EXHAUSTED,
002100*               INTEREST IS ACCRUED ON EVERY ACCOUNT, THE
002200*               ACCOUNT MASTER IS REWRITTEN, AND A LIQUIDITY
002300*               CONTROL TOTAL IS PRINTED TO THE JOB LOG.
002400*
002500*=================================================================
002600* HISTORY OF MODIFICATION:
002700*=================================================================
002800* P1R000 - MWEETL  - 02/06/1991 - INITIAL VERSION - THIS WAS      P1R000
002900*                     TFSSTPVL, THE SWIFT MT101 STP VALIDATOR;    P1R000
003000*                     SEE AMENDMENT HISTORY BELOW FOR HOW IT      P1R000
003100*                     BECAME THE TRANSFER POSTING DRIVER.         P1R000
003200*-----------------------------------------------------------------P1R000
003300* P3R100 - TMPJAE  - 26/02/1996 - ADDED THE DOWNSTREAM G/L        P3R100
003400*                     POSTING CALL AFTER EACH VALIDATED MESSAGE.  P3R100
003500*-----------------------------------------------------------------P3R100
003600* Y2K004 - TMPCHS  - 21/09/1998 - Y2K READINESS REVIEW - EXPANDED Y2K004
003700*                     EVERY DATE FIELD TO CARRY A 4-DIGIT YEAR.   Y2K004
003800*-----------------------------------------------------------------Y2K004
003900* P9R4K1 - TMPJAE  - 12/03/2003 - ADDED THE FRAUD SCREEN CALL     P9R4K1
004000*                     AHEAD OF POSTING AT THE REQUEST OF          P9R4K1
004100*                     FINANCIAL CRIMES.                           P9R4K1
004200*-----------------------------------------------------------------P9R4K1
004300* B21R10 - ACNFEN  - 26/07/2021 - CASH MANAGEMENT ROAD MAP - P19  B21R10
004400*                   - E-REQUEST 48809 - FULL RECAST AS THE        B21R10
004500*                     TRANSFER POSTING RUN DESCRIBED ABOVE - THE  B21R10
004600*                     SWIFT MESSAGE VALIDATION LOGIC IS GONE,     B21R10
004700*                     THE ACCOUNT TABLE / FRAUD / INTEREST /      B21R10
004800*                     AUDIT CALLS ARE NEW.  RENAMED FROM          B21R10
004900*                     TFSSTPVL TO TRFVPOST TO MATCH.              B21R10
005000*-----------------------------------------------------------------B21R10
005100* B21R11 - ACNFEN  - 02/08/2021 - CASH MGMT ROAD MAP - E-REQUEST  B21R11
005200*                     48813 - ADDED THE END-OF-RUN LIQUIDITY      B21R11
005300*                     CONTROL TOTAL REPORT AT OPERATIONS'         B21R11
005400*                     REQUEST SO THE NIGHT SHIFT CAN SEE AT A     B21R11
005500*                     GLANCE WHETHER THE RUN BALANCED.            B21R11
005600*-----------------------------------------------------------------B21R11
005700* B21R12 - ACNFEN  - 19/08/2021 - AUDIT QUERY 21-104 - A          B21R12
005800*                     SAME-ACCOUNT REQUEST WAS WRITING A FAILED   B21R12
005900*                     LOG RECORD LIKE A GENUINE REJECTION.        B21R12
006000*                     B150 IS NOT A POSTING ATTEMPT AT ALL, SO    B21R12
006100*                     IT NOW SKIPS B400 ENTIRELY - NOTHING IS     B21R12
006200*                     LOGGED FOR THIS CASE, ACCOUNT-NOT-FOUND     B21R12
006300*                     STILL LOGS AS BEFORE.                       B21R12
006400*-----------------------------------------------------------------B21R12
006500* B21R16 - ACNFEN  - 06/09/2021 - AUDIT QUERY 21-121 - FD         B21R16
006600*                     TRFTXNLG SAID RECORD CONTAINS 96 CHARACTERS B21R16
006700*                     BUT TRFTXNL.CPYBK'S OWN SUBFIELDS SUM TO    B21R16
006800*                     102 - CORRECTED TO MATCH.                   B21R16
006900*-----------------------------------------------------------------B21R16
007000 EJECT
007100**********************
007200 ENVIRONMENT DIVISION.
007300**********************
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER.  IBM-AS400.
007600 OBJECT-COMPUTER.  IBM-AS400.
007700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007800                    C01 IS TOP-OF-FORM
007900                    UPSI-0 ON STATUS IS WS-TRACE-REQUESTED
008000                           OFF STATUS IS WS-TRACE-NOT-REQUESTED.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT TRFREQIN           ASSIGN TO TRFREQIN
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         ACCESS MODE IS SEQUENTIAL
008700         FILE STATUS IS WK-C-FILE-STATUS.
008800
008900     SELECT TRFTXNLG           ASSIGN TO TRFTXNLG
009000         ORGANIZATION IS SEQUENTIAL
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS WK-C-TXNLG-STATUS.
009300
009400 EJECT
009500***************
009600 DATA DIVISION.
009700***************
009800 FILE SECTION.
009900*****************
010000 FD  TRFREQIN
010100     LABEL RECORDS ARE OMITTED
010200     RECORD CONTAINS 32 CHARACTERS.
010300 01  TRFREQIN-REC.
010400     COPY TRFREQ.
010500
010600 FD  TRFTXNLG
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 102 CHARACTERS.
010900 01  TRFTXNLG-REC.
011000     COPY TRFTXNL.
011100
011200 WORKING-STORAGE SECTION.
011300*************************
011400 01  FILLER                          PIC X(24)        VALUE
011500     "** PROGRAM TRFVPOST **".
011600
011700     COPY TRFCMWS.
011800
011900 01  WK-C-TXNLG-STATUS               PIC X(02).
012000     88  WK-C-TXNLG-SUCCESSFUL            VALUE "00".
012100
012200* ------------------- RUN CONTROL SWITCHES ----------------------*
012300 01  WS-SWITCHES.
012400     05  WS-EOF-SW                   PIC X(01)        VALUE "N".
012500         88  WS-END-OF-REQUESTS              VALUE "Y".
012600     05  WS-SRC-FOUND-SW             PIC X(01)        VALUE "N".
012700         88  WS-SRC-ACCT-FOUND               VALUE "Y".
012800     05  WS-DST-FOUND-SW             PIC X(01)        VALUE "N".
012900         88  WS-DST-ACCT-FOUND               VALUE "Y".
013000     05  WS-SAME-ACCT-SW             PIC X(01)        VALUE "N".
013100         88  WS-SAME-ACCOUNT-REQUEST         VALUE "Y".
013200
013300* ------------------ REQUEST WORK FIELDS --------------------- *
013400 01  WS-REQUEST-WORK.
013500     05  WS-SRC-INDEX                PIC S9(04) COMP.
013600     05  WS-DST-INDEX                PIC S9(04) COMP.
013700     05  WS-TXN-SEQUENCE             PIC S9(09) COMP VALUE ZERO.
013800     05  WS-TXN-ID                   PIC X(36).
013900     05  WS-TXN-ID-R REDEFINES WS-TXN-ID.
014000         10  WS-TXN-ID-PREFIX        PIC X(06).
014100         10  WS-TXN-ID-SEQNO         PIC 9(09).
014200         10  WS-TXN-ID-SUFFIX        PIC X(21).
014300     05  WS-TXN-STATUS-TEXT          PIC X(14).
014400     05  WS-TIMESTAMP-NOW            PIC X(26).
014500
014600* ------------------ ACCOUNT TABLE - ONE COPY, ---------------- *
014700* ------------------ HELD HERE FOR THE WHOLE RUN -------------- *
014800 01  WS-ACCOUNT-CONTROL.
014900     05  WS-ACCOUNT-COUNT            PIC S9(04) COMP VALUE ZERO.
015000 01  WS-ACCOUNT-TABLE.
015100     05  WS-ACCOUNT-ENTRY OCCURS 1 TO 500 TIMES
015200         DEPENDING ON WS-ACCOUNT-COUNT
015300         ASCENDING KEY IS ACCT-NUMBER
015400         INDEXED BY WS-ACCT-IDX.
015500         COPY ACCTMSTR.
015600
015700* ------------------ RUN TOTALS FOR THE LIQUIDITY REPORT ------ *
015800 01  WS-REPORT-TOTALS.
015900     05  WS-OPENING-TOTAL            PIC S9(11)V99 COMP-3
016000                                      VALUE ZERO.
016100     05  WS-CLOSING-TOTAL            PIC S9(11)V99 COMP-3
016200                                      VALUE ZERO.
016300     05  WS-OPENING-TOTAL-R REDEFINES WS-OPENING-TOTAL
016400                                     PIC X(07).
016500     05  WS-REQUESTS-READ            PIC S9(07) COMP-3
016600                                      VALUE ZERO.
016700     05  WS-REQUESTS-POSTED          PIC S9(07) COMP-3
016800                                      VALUE ZERO.
016900     05  WS-REQUESTS-REJECTED        PIC S9(07) COMP-3
017000                                      VALUE ZERO.
017100
017200* ------------------ LINKAGE COPIES FOR EACH CALLED ROUTINE --- *
017300 01  WS-VACT-PARMS.
017400     COPY VACT.
017500 01  WS-VACU-PARMS.
017600     COPY VACU.
017700 01  WS-VFRD-PARMS.
017800     COPY FRDCHK.
017900 01  WS-VAUD-PARMS.
018000     COPY VAUD.
018100 01  WS-VLOD-PARMS.
018200     COPY VLOD.
018300 01  WS-VSAV-PARMS.
018400     COPY VSAV.
018500 01  WS-VINT-PARMS.
018600     COPY VINT.
018700
018800 EJECT
018900*******************************************************
019000 PROCEDURE DIVISION.
019100*******************************************************
019200 MAIN-MODULE.
019300     PERFORM A000-INITIALIZATION
019400        THRU A099-INITIALIZATION-EX.
019500     PERFORM B000-PROCESS-REQUEST
019600        THRU B099-PROCESS-REQUEST-EX
019700              UNTIL WS-END-OF-REQUESTS.
019800     PERFORM C000-END-OF-RUN
019900        THRU C099-END-OF-RUN-EX.
020000     PERFORM Z000-END-PROGRAM-ROUTINE
020100        THRU Z099-END-PROGRAM-ROUTINE-EX.
020200
020300*---------------------------------------------------------------*
020400 A000-INITIALIZATION.
020500*     LOAD THE ACCOUNT MASTER INTO MEMORY AND OPEN THE REQUEST
020600*     AND LOG FILES FOR THE RUN.
020700*---------------------------------------------------------------*
020800     CALL     "TRFVLOD"   USING WS-VLOD-PARMS, WS-ACCOUNT-TABLE.
020900     MOVE     WK-C-VLOD-TABLE-COUNT   TO WS-ACCOUNT-COUNT.
021000     IF       WK-C-VLOD-ERROR-CD      NOT = SPACES
021100              DISPLAY "TRFVPOST - TRFVLOD RETURNED "
021200                      WK-C-VLOD-ERROR-CD
021300              GO TO Y900-ABNORMAL-TERMINATION
021400     END-IF.
021500
021600     PERFORM  A100-COMPUTE-OPENING-TOTAL
021700        THRU A199-COMPUTE-OPENING-TOTAL-EX.
021800
021900     OPEN     INPUT  TRFREQIN.
022000     IF       NOT WK-C-SUCCESSFUL
022100              DISPLAY "TRFVPOST - TRFREQIN OPEN ERROR STATUS "
022200                      WK-C-FILE-STATUS
022300              GO TO Y900-ABNORMAL-TERMINATION
022400     END-IF.
022500
022600     OPEN     OUTPUT TRFTXNLG.
022700     IF       NOT WK-C-TXNLG-SUCCESSFUL
022800              DISPLAY "TRFVPOST - TRFTXNLG OPEN ERROR STATUS "
022900                      WK-C-TXNLG-STATUS
023000              GO TO Y900-ABNORMAL-TERMINATION
023100     END-IF.
023200
023300     ACCEPT   WS-TIMESTAMP-NOW        FROM TIME.
023400     PERFORM  B010-READ-NEXT-REQUEST
023500        THRU B019-READ-NEXT-REQUEST-EX.
023600 A099-INITIALIZATION-EX.
023700     EXIT.
023800
023900 A100-COMPUTE-OPENING-TOTAL.
024000     PERFORM  A110-ADD-ONE-BALANCE
024100        THRU A119-ADD-ONE-BALANCE-EX
024200              VARYING WS-ACCT-IDX FROM 1 BY 1
024300              UNTIL WS-ACCT-IDX > WS-ACCOUNT-COUNT.
024400 A199-COMPUTE-OPENING-TOTAL-EX.
024500     EXIT.
024600
024700 A110-ADD-ONE-BALANCE.
024800     ADD      ACCT-BALANCE (WS-ACCT-IDX) TO WS-OPENING-TOTAL.
024900 A119-ADD-ONE-BALANCE-EX.
025000     EXIT.
025100
025200*---------------------------------------------------------------*
025300 B000-PROCESS-REQUEST.
025400*     HANDLE ONE TRANSFER REQUEST - STEPS 2 THROUGH 7 OF THE
025500*     POSTING RUN - THEN READ THE NEXT ONE.
025600*---------------------------------------------------------------*
025700     ADD      1                       TO WS-REQUESTS-READ.
025800     PERFORM  B100-LOOKUP-ACCOUNTS
025900        THRU B199-LOOKUP-ACCOUNTS-EX.
026000
026100     IF       NOT WS-SRC-ACCT-FOUND OR NOT WS-DST-ACCT-FOUND
026200              MOVE "FAILED"           TO WS-TXN-STATUS-TEXT
026300              PERFORM B400-LOG-TRANSACTION
026400                 THRU B499-LOG-TRANSACTION-EX
026500              GO TO B090-READ-NEXT-REQUEST
026600     END-IF.
026700
026800     PERFORM  B150-SAME-ACCOUNT-CHECK
026900        THRU B159-SAME-ACCOUNT-CHECK-EX.
027000     IF       WS-SAME-ACCOUNT-REQUEST
027100              GO TO B090-READ-NEXT-REQUEST
027200     END-IF.
027300
027400     PERFORM  B200-FRAUD-CHECK
027500        THRU B299-FRAUD-CHECK-EX.
027600     IF       WK-C-FRDCHK-IS-FRAUD
027700              MOVE "REJECTED_FRAUD"   TO WS-TXN-STATUS-TEXT
027800              PERFORM B400-LOG-TRANSACTION
027900                 THRU B499-LOG-TRANSACTION-EX
028000              GO TO B090-READ-NEXT-REQUEST
028100     END-IF.
028200
028300     PERFORM  B300-POST-TRANSFER
028400        THRU B399-POST-TRANSFER-EX.
028500     PERFORM  B400-LOG-TRANSACTION
028600        THRU B499-LOG-TRANSACTION-EX.
028700     IF       WS-TRACE-REQUESTED
028800              DISPLAY "TRFVPOST - POSTED " REQ-SOURCE-ACCT
028900                      " TO " REQ-DEST-ACCT " AMT " REQ-AMOUNT
029000     END-IF.
029100
029200 B090-READ-NEXT-REQUEST.
029300     PERFORM  B010-READ-NEXT-REQUEST
029400        THRU B019-READ-NEXT-REQUEST-EX.
029500
029600 B099-PROCESS-REQUEST-EX.
029700     EXIT.
029800
029900 B010-READ-NEXT-REQUEST.
030000     READ     TRFREQIN
030100         AT END
030200              MOVE "Y"                TO WS-EOF-SW
030300     END-READ.
030400     IF       NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
030500              DISPLAY "TRFVPOST - TRFREQIN I-O ERROR STATUS "
030600                      WK-C-FILE-STATUS
030700              GO TO Y900-ABNORMAL-TERMINATION
030800     END-IF.
030900 B019-READ-NEXT-REQUEST-EX.
031000     EXIT.
031100
031200*---------------------------------------------------------------*
031300 B100-LOOKUP-ACCOUNTS.
031400*     LOOK UP THE SOURCE AND DESTINATION ACCOUNTS IN THE
031500*     IN-MEMORY TABLE.
031600*---------------------------------------------------------------*
031700     MOVE     REQ-SOURCE-ACCT         TO WK-C-VACT-ACCTNO.
031800     MOVE     WS-ACCOUNT-COUNT        TO WK-C-VACT-TABLE-COUNT.
031900     CALL     "TRFVACT" USING WS-VACT-PARMS, WS-ACCOUNT-TABLE.
032000     MOVE     WK-C-VACT-FOUND-SW      TO WS-SRC-FOUND-SW.
032100     MOVE     WK-C-VACT-INDEX         TO WS-SRC-INDEX.
032200
032300     MOVE     REQ-DEST-ACCT           TO WK-C-VACT-ACCTNO.
032400     MOVE     WS-ACCOUNT-COUNT        TO WK-C-VACT-TABLE-COUNT.
032500     CALL     "TRFVACT" USING WS-VACT-PARMS, WS-ACCOUNT-TABLE.
032600     MOVE     WK-C-VACT-FOUND-SW      TO WS-DST-FOUND-SW.
032700     MOVE     WK-C-VACT-INDEX         TO WS-DST-INDEX.
032800 B199-LOOKUP-ACCOUNTS-EX.
032900     EXIT.
033000
033100*---------------------------------------------------------------*
033200 B150-SAME-ACCOUNT-CHECK.
033300*     A REQUEST WHOSE SOURCE AND DESTINATION ARE THE SAME
033400*     ACCOUNT NUMBER IS NOT A TRANSFER AND IS FAILED OUTRIGHT.
033500*---------------------------------------------------------------*
033600     MOVE     "N"                     TO WS-SAME-ACCT-SW.
033700     IF       REQ-SOURCE-ACCT         = REQ-DEST-ACCT
033800              MOVE "Y"                TO WS-SAME-ACCT-SW
033900     END-IF.
034000 B159-SAME-ACCOUNT-CHECK-EX.
034100     EXIT.
034200
034300*---------------------------------------------------------------*
034400 B200-FRAUD-CHECK.
034500*---------------------------------------------------------------*
034600     MOVE     REQ-SOURCE-ACCT         TO WK-C-FRDCHK-SRCACCT.
034700     MOVE     REQ-DEST-ACCT           TO WK-C-FRDCHK-DSTACCT.
034800     MOVE     REQ-AMOUNT              TO WK-C-FRDCHK-AMOUNT.
034900     CALL     "TRFVFRD" USING WS-VFRD-PARMS.
035000 B299-FRAUD-CHECK-EX.
035100     EXIT.
035200
035300*---------------------------------------------------------------*
035400 B300-POST-TRANSFER.
035500*     DEBIT THE SOURCE FIRST.  IF THE DEBIT IS DECLINED (WOULD
035600*     BREACH THE MINIMUM BALANCE) NOTHING IS CREDITED AND THE
035700*     REQUEST IS LOGGED ROLLED_BACK.  IF THE DEBIT SUCCEEDS THE
035800*     CREDIT TO THE DESTINATION IS UNCONDITIONAL.
035900*---------------------------------------------------------------*
036000     SET      WK-C-VACU-IS-DEBIT      TO TRUE.
036100     MOVE     WS-SRC-INDEX            TO WK-C-VACU-INDEX.
036200     MOVE     REQ-AMOUNT              TO WK-C-VACU-AMOUNT.
036300     CALL     "TRFVACU" USING WS-VACU-PARMS, WS-ACCOUNT-TABLE.
036400
036500     IF       WK-C-VACU-DECLINED
036600              MOVE "ROLLED_BACK"      TO WS-TXN-STATUS-TEXT
036700              ADD  1                  TO WS-REQUESTS-REJECTED
036800              GO TO B399-POST-TRANSFER-EX
036900     END-IF.
037000
037100     SET      WK-C-VACU-IS-CREDIT     TO TRUE.
037200     MOVE     WS-DST-INDEX            TO WK-C-VACU-INDEX.
037300     MOVE     REQ-AMOUNT              TO WK-C-VACU-AMOUNT.
037400     CALL     "TRFVACU" USING WS-VACU-PARMS, WS-ACCOUNT-TABLE.
037500
037600     MOVE     "SUCCESS"               TO WS-TXN-STATUS-TEXT.
037700     ADD      1                       TO WS-REQUESTS-POSTED.
037800 B399-POST-TRANSFER-EX.
037900     EXIT.
038000
038100*---------------------------------------------------------------*
038200 B400-LOG-TRANSACTION.
038300*     EVERY REQUEST GETS A LOG RECORD, WHATEVER THE OUTCOME.
038400*---------------------------------------------------------------*
038500     ADD      1                       TO WS-TXN-SEQUENCE.
038600     MOVE     "TRFPST"                TO WS-TXN-ID-PREFIX.
038700     MOVE     WS-TXN-SEQUENCE         TO WS-TXN-ID-SEQNO.
038800     MOVE     SPACES                  TO WS-TXN-ID-SUFFIX.
038900
039000     MOVE     WS-TXN-ID               TO WK-C-VAUD-TXN-ID.
039100     MOVE     REQ-SOURCE-ACCT         TO WK-C-VAUD-SRCACCT.
039200     MOVE     REQ-DEST-ACCT           TO WK-C-VAUD-DSTACCT.
039300     MOVE     REQ-AMOUNT              TO WK-C-VAUD-AMOUNT.
039400     MOVE     WS-TXN-STATUS-TEXT      TO WK-C-VAUD-STATUS.
039500     MOVE     WS-TIMESTAMP-NOW        TO WK-C-VAUD-TIMESTAMP.
039600     CALL     "TRFVAUD" USING WS-VAUD-PARMS, TRFTXNLG-REC.
039700
039800     WRITE    TRFTXNLG-REC.
039900     IF       NOT WK-C-TXNLG-SUCCESSFUL
040000              DISPLAY "TRFVPOST - TRFTXNLG WRITE ERROR STATUS "
040100                      WK-C-TXNLG-STATUS
040200              GO TO Y900-ABNORMAL-TERMINATION
040300     END-IF.
040400 B499-LOG-TRANSACTION-EX.
040500     EXIT.
040600
040700*---------------------------------------------------------------*
040800 C000-END-OF-RUN.
040900*     REQUEST FILE IS EXHAUSTED - ACCRUE INTEREST ON EVERY
041000*     ACCOUNT, REWRITE THE ACCOUNT MASTER, CLOSE THE LOG, AND
041100*     PRINT THE LIQUIDITY CONTROL TOTAL.
041200*---------------------------------------------------------------*
041300     CLOSE    TRFREQIN.
041400     CLOSE    TRFTXNLG.
041500
041600     MOVE     WS-ACCOUNT-COUNT        TO WK-C-VINT-TABLE-COUNT.
041700     CALL     "TRFVINT" USING WS-VINT-PARMS, WS-ACCOUNT-TABLE.
041800
041900     PERFORM  C900-LIQUIDITY-CONTROL-REPORT
042000        THRU C999-LIQUIDITY-CONTROL-REPORT-EX.
042100
042200     MOVE     WS-ACCOUNT-COUNT        TO WK-C-VSAV-TABLE-COUNT.
042300     CALL     "TRFVSAV" USING WS-VSAV-PARMS, WS-ACCOUNT-TABLE.
042400     IF       WK-C-VSAV-ERROR-CD      NOT = SPACES
042500              DISPLAY "TRFVPOST - TRFVSAV RETURNED "
042600                      WK-C-VSAV-ERROR-CD
042700     END-IF.
042800 C099-END-OF-RUN-EX.
042900     EXIT.
043000
043100 C900-LIQUIDITY-CONTROL-REPORT.
043200     PERFORM  C910-ADD-ONE-CLOSING-BALANCE
043300        THRU C919-ADD-ONE-CLOSING-BALANCE-EX
043400              VARYING WS-ACCT-IDX FROM 1 BY 1
043500              UNTIL WS-ACCT-IDX > WS-ACCOUNT-COUNT.
043600
043700     DISPLAY  "=============================================".
043800     DISPLAY  "TRFVPOST - OVERNIGHT TRANSFER POSTING RUN".
043900     DISPLAY  "LIQUIDITY CONTROL TOTAL REPORT".
044000     DISPLAY  "---------------------------------------------".
044100     DISPLAY  "REQUESTS READ       : " WS-REQUESTS-READ.
044200     DISPLAY  "REQUESTS POSTED     : " WS-REQUESTS-POSTED.
044300     DISPLAY  "REQUESTS REJECTED   : " WS-REQUESTS-REJECTED.
044400     DISPLAY  "OPENING TOTAL BALANCE: " WS-OPENING-TOTAL.
044500     DISPLAY  "CLOSING TOTAL BALANCE: " WS-CLOSING-TOTAL.
044600     IF       WS-CLOSING-TOTAL        >= WS-OPENING-TOTAL
044700              DISPLAY "RUN STATUS           : PASS"
044800     ELSE
044900              DISPLAY "RUN STATUS           : FAIL"
045000     END-IF.
045100     DISPLAY  "=============================================".
045200 C999-LIQUIDITY-CONTROL-REPORT-EX.
045300     EXIT.
045400
045500 C910-ADD-ONE-CLOSING-BALANCE.
045600     ADD      ACCT-BALANCE (WS-ACCT-IDX) TO WS-CLOSING-TOTAL.
045700 C919-ADD-ONE-CLOSING-BALANCE-EX.
045800     EXIT.
045900
046000*---------------------------------------------------------------*
046100 Y900-ABNORMAL-TERMINATION.
046200*     HARD I-O ERROR SOMEWHERE IN THE RUN - CLOSE WHAT'S OPEN
046300*     AND END THE JOB STEP.
046400*---------------------------------------------------------------*
046500     DISPLAY  "TRFVPOST - RUN TERMINATED ABNORMALLY".
046600     GO TO    Z000-END-PROGRAM-ROUTINE.
046700
046800*---------------------------------------------------------------*
046900 Z000-END-PROGRAM-ROUTINE.
047000*---------------------------------------------------------------*
047100     STOP RUN.
047200 Z099-END-PROGRAM-ROUTINE-EX.
047300     EXIT.
047400
047500******************************************************************
047600*************** END OF PROGRAM SOURCE -  TRFVPOST ***************
047700******************************************************************
