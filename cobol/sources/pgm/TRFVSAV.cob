000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVSAV.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   02 JUN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK. IT IS
001000                  NOT TO BE REPRODUCED OR DISCLOSED WITHOUT
001100                  WRITTEN AUTHORITY FROM THE BANK.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO REWRITE THE ACCOUNT
001400*               MASTER FILE FROM THE IN-MEMORY TABLE AT THE END
001500*               OF THE TRANSFER POSTING RUN, SO TOMORROW'S RUN
001600*               PICKS UP EVERY BALANCE AND DEBT POSTED TODAY.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* P1R000 - MWEETL  - 02/06/1991 - INITIAL VERSION.                P1R000
002200*-----------------------------------------------------------------P1R000
002300* Y2K004 - TMPCHS  - 21/09/1998 - Y2K READINESS REVIEW - NO DATE  Y2K004
002400*                     ARITHMETIC IN THIS ROUTINE, NO CHANGE       Y2K004
002500*                     REQUIRED.  SIGNED OFF.                      Y2K004
002600*-----------------------------------------------------------------Y2K004
002700* B21R06 - ACNFEN  - 22/06/2021 - CASH MANAGEMENT ROAD MAP - P19  B21R06
002800*                   - E-REQUEST 48809 - RECAST AS THE END-OF-RUN  B21R06
002900*                     WRITE-BACK ROUTINE FOR THE NEW SEQUENTIAL   B21R06
003000*                     ACCOUNT MASTER - WHOLE TABLE IS REWRITTEN,  B21R06
003100*                     THERE IS NO PARTIAL UPDATE ON THIS FILE     B21R06
003200*                     ORGANIZATION.                               B21R06
003300*-----------------------------------------------------------------B21R06
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT TRFACMST           ASSIGN TO TRFACMST
004600         ORGANIZATION IS SEQUENTIAL
004700         ACCESS MODE IS SEQUENTIAL
004800         FILE STATUS IS WK-C-FILE-STATUS.
004900
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500*****************
005600 FD  TRFACMST
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 63 CHARACTERS.
005900 01  TRFACMST-REC.
006000     COPY ACCTMSTR.
006100
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM TRFVSAV **".
006600
006700     COPY TRFCMWS.
006800
006900 01  WS-WORK-AREA.
007000     05  WS-SUBSCRIPT                PIC S9(04) COMP.
007100     05  WS-RECORDS-WRITTEN          PIC S9(05) COMP-3 VALUE ZERO.
007200     05  WS-RECORDS-WRITTEN-R REDEFINES WS-RECORDS-WRITTEN
007300                                     PIC S9(03)V99 COMP-3.
007400
007500*****************
007600 LINKAGE SECTION.
007700*****************
007800     COPY VSAV.
007900
008000 01  WK-C-VSAV-TABLE.
008100     05  WK-C-VSAV-ENTRY OCCURS 1 TO 500 TIMES
008200         DEPENDING ON WK-C-VSAV-TABLE-COUNT
008300         ASCENDING KEY IS ACCT-NUMBER
008400         INDEXED BY VSAV-IDX.
008500         COPY ACCTMSTR.
008600 EJECT
008700*******************************************************
008800 PROCEDURE DIVISION USING WK-C-VSAV-RECORD
008900                           WK-C-VSAV-TABLE.
009000*******************************************************
009100 MAIN-MODULE.
009200     PERFORM A000-INITIALIZATION
009300        THRU A099-INITIALIZATION-EX.
009400     PERFORM B100-WRITE-ONE-ACCOUNT
009500        THRU B199-WRITE-ONE-ACCOUNT-EX
009600              VARYING WS-SUBSCRIPT FROM 1 BY 1
009700              UNTIL WS-SUBSCRIPT > WK-C-VSAV-TABLE-COUNT.
009800     PERFORM C000-TERMINATION
009900        THRU C099-TERMINATION-EX.
010000     GOBACK.
010100
010200*---------------------------------------------------------------*
010300 A000-INITIALIZATION.
010400*---------------------------------------------------------------*
010500     MOVE     ZERO                    TO WS-RECORDS-WRITTEN.
010600     MOVE     SPACES                  TO WK-C-VSAV-ERROR-CD.
010700     OPEN     OUTPUT TRFACMST.
010800     IF       NOT WK-C-SUCCESSFUL
010900              GO TO Y900-ABNORMAL-TERMINATION
011000     END-IF.
011100 A099-INITIALIZATION-EX.
011200     EXIT.
011300
011400*---------------------------------------------------------------*
011500 B100-WRITE-ONE-ACCOUNT.
011600*---------------------------------------------------------------*
011700     SET      VSAV-IDX TO WS-SUBSCRIPT.
011800     MOVE     WK-C-VSAV-ENTRY (VSAV-IDX) TO TRFACMST-REC.
011900     WRITE    TRFACMST-REC.
012000     IF       NOT WK-C-SUCCESSFUL
012100              GO TO Y900-ABNORMAL-TERMINATION
012200     END-IF.
012300     ADD      1                       TO WS-RECORDS-WRITTEN.
012400 B199-WRITE-ONE-ACCOUNT-EX.
012500     EXIT.
012600
012700*---------------------------------------------------------------*
012800 C000-TERMINATION.
012900*---------------------------------------------------------------*
013000     CLOSE    TRFACMST.
013100     MOVE     SPACES                  TO WK-C-VSAV-ERROR-CD.
013200 C099-TERMINATION-EX.
013300     EXIT.
013400
013500*---------------------------------------------------------------*
013600 Y900-ABNORMAL-TERMINATION.
013700*     CAN'T WRITE THE ACCOUNT MASTER - LEAVE THE OLD COPY ALONE
013800*     AND TELL THE CALLER SO THE RUN CAN BE FLAGGED FOR RERUN.
013900*---------------------------------------------------------------*
014000     MOVE     WK-C-FILE-STATUS        TO WK-C-VSAV-ERROR-CD.
014100     DISPLAY  "TRFVSAV - TRFACMST WRITE ERROR STATUS "
014200              WK-C-FILE-STATUS.
014300     CLOSE    TRFACMST.
014400     GOBACK.
014500
014600******************************************************************
014700*************** END OF PROGRAM SOURCE -  TRFVSAV ***************
014800******************************************************************
