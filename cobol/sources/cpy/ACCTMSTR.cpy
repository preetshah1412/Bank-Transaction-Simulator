000100* ACCTMSTR.CPYBK
000200    05 ACCOUNT-RECORD.
000300*
000400* I-O FORMAT: ACCTMSTR-REC  FROM FILE TRFACMST  OF LIBRARY COMLIB
000500*
000600*=================================================================
000700* HISTORY OF MODIFICATION:
000800*=================================================================
000900* P1R000 - MWEETL - 02/06/1991 - INITIAL VERSION                  P1R000
001000*                   - DEMAND DEPOSIT ACCOUNT MASTER FOR THE       P1R000
001100*                     OVERNIGHT TRANSFER POSTING RUN.             P1R000
001200*-----------------------------------------------------------------P1R000
001300* P3R100 - TMPJAE - 19/02/1996 - ADDED ACCT-STATUS-IND AND        P3R100
001400*                     ACCT-LAST-ACTVY-DTE - AUDIT WANTS TO SEE    P3R100
001500*                     WHEN AN ACCOUNT LAST MOVED.                 P3R100
001600*-----------------------------------------------------------------P3R100
001700* Y2K004 - TMPCHS - 21/09/1998 - Y2K READINESS REVIEW - EXPANDED  Y2K004
001800*                     ACCT-LAST-ACTVY-DTE FROM 9(06) TO 9(08) TO  Y2K004
001900*                     CARRY A FULL 4-DIGIT CENTURY+YEAR.          Y2K004
002000*-----------------------------------------------------------------Y2K004
002100* P9R4K1 - TMPJAE - 11/03/2003 - ADDED ACCT-BLACKLIST-SW SO THE   P9R4K1
002200*                     FRAUD ROUTINE DOES NOT HAVE TO RE-TEST THE  P9R4K1
002300*                     "BLK" PREFIX EVERY TIME - SET BY TRFVLOD    P9R4K1
002400*                     AND KEPT IN STEP WITH ACCT-NUMBER.          P9R4K1
002500*-----------------------------------------------------------------P9R4K1
002600* B21R07 - ACNFEN - 08/07/2021 - CASH MGMT ROAD MAP - ADDED       B21R07
002700*                     ACCT-TXN-COUNT FOR THE MONTH-END ACTIVITY   B21R07
002800*                     EXTRACT (REQ 48810).                        B21R07
002900*-----------------------------------------------------------------B21R07
003000*
003100    10 ACCT-NUMBER                 PIC X(08).
003200*                        ACCOUNT NUMBER - "BLK" PREFIX MARKS A
003300*                        BLACKLISTED ACCOUNT, SEE ACCT-NUM-PREFIX
003400    10 ACCT-NUMBER-R  REDEFINES ACCT-NUMBER.
003500        15 ACCT-NUM-PREFIX         PIC X(03).
003600            88  ACCT-NUM-IS-BLACKLISTED      VALUE "BLK".
003700        15 ACCT-NUM-SUFFIX         PIC X(05).
003800    10 ACCT-HOLDER-NAME            PIC X(20).
003900*                        ACCOUNT HOLDER NAME
004000    10 ACCT-BALANCE                PIC S9(09)V99 COMP-3.
004100*                        CURRENT BALANCE
004200    10 ACCT-DEBT                   PIC S9(09)V99 COMP-3.
004300*                        ACCRUED DEBT AMOUNT
004400    10 ACCT-STATUS-IND             PIC X(01).
004500        88  ACCT-STATUS-ACTIVE           VALUE "A".
004600        88  ACCT-STATUS-CLOSED           VALUE "C".
004700        88  ACCT-STATUS-FROZEN           VALUE "F".
004800*                        ACCOUNT STATUS - SET TO "A" BY TRFVLOD
004900*                        WHEN THE MASTER IS BUILT FROM DEFAULTS
005000    10 ACCT-BLACKLIST-SW           PIC X(01).
005100        88  ACCT-IS-BLACKLISTED          VALUE "Y".
005200        88  ACCT-NOT-BLACKLISTED         VALUE "N".
005300*                        CACHED COPY OF ACCT-NUM-IS-BLACKLISTED
005400    10 ACCT-LAST-ACTVY-DTE         PIC 9(08).
005500*                        DATE OF LAST POSTED TRANSACTION, CCYYMMDD
005600    10 ACCT-LAST-ACTVY-DTE-R REDEFINES ACCT-LAST-ACTVY-DTE.
005700        15 ACCT-LAD-CCYY           PIC 9(04).
005800        15 ACCT-LAD-MM             PIC 9(02).
005900        15 ACCT-LAD-DD             PIC 9(02).
006000    10 ACCT-TXN-COUNT              PIC S9(05) COMP-3.
006100*                        RUNNING COUNT OF POSTED TRANSACTIONS
006200    10 FILLER                      PIC X(10).
