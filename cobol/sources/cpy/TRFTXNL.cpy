000100* TRFTXNL.CPYBK
000200*=================================================================
000300* HISTORY OF MODIFICATION:
000400*=================================================================
000500* P1R000 - MWEETL - 02/06/1991 - INITIAL VERSION - 40 BYTES,      P1R000
000600*                     NO TIMESTAMP, ACCOUNT NOS WERE 6 BYTES.     P1R000
000700*-----------------------------------------------------------------P1R000
000800* P2R300 - TMPJAE - 04/11/1994 - EXPANDED ACCOUNT NUMBERS FROM    P2R300
000900*                     6 TO 8 BYTES TO MATCH THE NEW ACCOUNT       P2R300
001000*                     MASTER - RECORD GREW TO 44 BYTES.           P2R300
001100*-----------------------------------------------------------------P2R300
001200* Y2K004 - TMPCHS - 21/09/1998 - Y2K READINESS REVIEW - TRADED    Y2K004
001300*                     THE OLD 6-BYTE JULIAN POSTING DATE FOR A    Y2K004
001400*                     26-BYTE ISO-8601 TIMESTAMP STRING SO THE    Y2K004
001500*                     LOG CAN BE READ BY THE NEW RECON FEED -     Y2K004
001600*                     RECORD GREW TO 64 BYTES.                    Y2K004
001700*-----------------------------------------------------------------Y2K004
001800* P9R4K1 - TMPJAE - 11/03/2003 - WIDENED TXN-STATUS FROM 8 TO     P9R4K1
001900*                     14 BYTES TO CARRY REJECTED_FRAUD - RECORD   P9R4K1
002000*                     GREW TO 70 BYTES.                           P9R4K1
002100*-----------------------------------------------------------------P9R4K1
002200* B21R07 - ACNFEN - 08/07/2021 - CASH MGMT ROAD MAP - WIDENED     B21R07
002300*                     TXN-ID FROM 10 TO 36 BYTES TO CARRY THE     B21R07
002400*                     UUID-FORMAT TRANSACTION IDENTIFIER ISSUED   B21R07
002500*                     BY THE UPSTREAM CHANNEL - RECORD GREW TO    B21R07
002600*                     102 BYTES.                                  B21R07
002700*-----------------------------------------------------------------B21R07
002800* B21R16 - ACNFEN - 06/09/2021 - AUDIT QUERY 21-121 -            B21R16
002900*                     TRFTXNL-RECORD WAS LEFT AT ITS OLD          B21R16
003000*                     PIC X(96) WHEN TXN-ID WAS WIDENED UNDER     B21R16
003100*                     B21R07 - THE SUBFIELDS ALREADY SUMMED TO    B21R16
003200*                     102.  WIDENED THE GROUP TO MATCH AND        B21R16
003300*                     CORRECTED THE FD IN TRFVPOST TO RECORD      B21R16
003400*                     CONTAINS 102 CHARACTERS.                    B21R16
003500*-----------------------------------------------------------------B21R16
003600*
003700*        05 TRFTXNL-RECORD              PIC X(40)  - SUPERSEDED P2R300
003800*        05 TRFTXNL-RECORD              PIC X(44)  - SUPERSEDED Y2K004
003900*        05 TRFTXNL-RECORD              PIC X(64)  - SUPERSEDED P9R4K1
004000*        05 TRFTXNL-RECORD              PIC X(96)  - SUPERSEDED B21R16
004100    05 TRFTXNL-RECORD              PIC X(102).
004200*
004300* I-O FORMAT: TRFTXNL-REC  FROM FILE TRFTXNLG   OF LIBRARY COMLIB
004400* TRANSFER POSTING RUN - TRANSACTION LOG
004500*
004600    05 TRANSACTION-RECORD REDEFINES TRFTXNL-RECORD.
004700    10 TXN-ID                      PIC X(36).
004800*                        UNIQUE TRANSACTION IDENTIFIER (UUID)
004900    10 TXN-SOURCE-ACCT             PIC X(08).
005000*                        SOURCE ACCOUNT NUMBER
005100    10 TXN-DEST-ACCT               PIC X(08).
005200*                        DESTINATION ACCOUNT NUMBER
005300    10 TXN-AMOUNT                  PIC S9(09)V99 COMP-3.
005400*                        TRANSFER AMOUNT
005500    10 TXN-STATUS                  PIC X(14).
005600        88  TXN-SUCCESS                  VALUE "SUCCESS".
005700        88  TXN-FAILED                   VALUE "FAILED".
005800        88  TXN-ROLLED-BACK              VALUE "ROLLED_BACK".
005900        88  TXN-REJECTED-FRAUD           VALUE "REJECTED_FRAUD".
006000    10 TXN-TIMESTAMP               PIC X(26).
006100*                        ISO-8601 TIMESTAMP OF TRANSACTION CREATE
006200    10 FILLER                      PIC X(04).
