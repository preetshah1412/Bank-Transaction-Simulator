000100*=================================================================
000200* TRFCMWS.CPYBK
000300* COMMON WORKING STORAGE - FILE STATUS CONDITION NAMES
000400* COPY THIS MEMBER INTO WK-C-COMMON IN EVERY TRFV/POST PROGRAM
000500* SO THAT FILE-STATUS TESTS READ THE SAME WAY IN EVERY ROUTINE.
000600*=================================================================
000700* HISTORY OF MODIFICATION:
000800*=================================================================
000900* P1R000 02/06/1991 MWEETL  - INITIAL VERSION - LIFTED OUT OF     P1R000
001000*                             EACH TRFVxxx ROUTINE'S OWN COPY OF  P1R000
001100*                             THE FILE STATUS SWITCH SO THE WHOLE P1R000
001200*                             SUITE TESTS IT THE SAME WAY.        P1R000
001300*-----------------------------------------------------------------P1R000
001400* Y2K001 14/09/1998 TMPCHS  - Y2K READINESS REVIEW - NO DATE      Y2K001
001500*                             FIELDS IN THIS MEMBER, NO CHANGE    Y2K001
001600*                             REQUIRED. SIGNED OFF.               Y2K001
001700*-----------------------------------------------------------------Y2K001
001800* P9R4K1 11/03/2003 TMPJAE  - ADDED WK-C-DUPLICATE-KEY FOR THE    P9R4K1
001900*                             ACCOUNT TABLE LOAD ON TRFVLOD.      P9R4K1
002000*-----------------------------------------------------------------P9R4K1
002100*
002200     05  WK-C-FILE-STATUS           PIC X(02).
002300         88  WK-C-SUCCESSFUL              VALUE "00".
002400         88  WK-C-END-OF-FILE             VALUE "10".
002500         88  WK-C-RECORD-NOT-FOUND        VALUE "23".
002600         88  WK-C-DUPLICATE-KEY           VALUE "22".
002700     05  WK-C-SUBSCRIPT              PIC S9(04) COMP VALUE ZERO.
