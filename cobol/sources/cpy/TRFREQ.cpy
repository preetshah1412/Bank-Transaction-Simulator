000100* TRFREQ.CPYBK
000200* I-O FORMAT: TRFREQ-REC  FROM FILE TRFREQIN  OF LIBRARY COMLIB
000300* TRANSFER POSTING RUN - INPUT TRANSFER REQUEST (LINE SEQUENTIAL)
000400*=================================================================
000500* HISTORY OF MODIFICATION:
000600*=================================================================
000700* P1R000 - MWEETL - 02/06/1991 - INITIAL VERSION.                 P1R000
000800*-----------------------------------------------------------------P1R000
000900* B21R07 - ACNFEN - 08/07/2021 - CASH MGMT ROAD MAP - REQUEST     B21R07
001000*                     RECORD IS NOW CARRIED AS LINE SEQUENTIAL    B21R07
001100*                     TEXT SO THE UPSTREAM CHANNEL CAN DROP IT    B21R07
001200*                     WITHOUT A JCL CONVERSION STEP - AMOUNT      B21R07
001300*                     STAYS ZONED, NOT PACKED, SO IT READS.       B21R07
001400*-----------------------------------------------------------------B21R07
001500*
001600     05  TRANSFER-REQUEST.
001700         10  REQ-SOURCE-ACCT       PIC X(08).
001800*                                SOURCE ACCOUNT NUMBER
001900         10  REQ-DEST-ACCT         PIC X(08).
002000*                                DESTINATION ACCOUNT NUMBER
002100         10  REQ-AMOUNT            PIC S9(09)V99.
002200*                                REQUESTED TRANSFER AMOUNT
002300         10  FILLER                PIC X(05).
