000100* FRDCHK.CPYBK
000200* LINKAGE PARAMETER RECORD FOR CALL "TRFVFRD" USING WK-C-FRDCHK   LINKAGE
000300*=================================================================LINKAGE
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* P1R000 - MWEETL - 02/06/1991 - INITIAL VERSION.                 P1R000
000700*-----------------------------------------------------------------P1R000
000800* B21R08 - ACNFEN - 15/07/2021 - CASH MGMT ROAD MAP - E-REQUEST   B21R08
000900*                     48811 - WIDENED WK-C-FRDCHK-REASON-CD FROM  B21R08
001000*                     1 TO 2 BYTES SO BOTH THE THRESHOLD AND THE  B21R08
001100*                     BLACKLIST RULE CAN EACH CARRY THEIR OWN     B21R08
001200*                     REASON CODE WHEN BOTH FIRE TOGETHER.        B21R08
001300*-----------------------------------------------------------------B21R08
001400 01 WK-C-FRDCHK.
001500     05 WK-C-FRDCHK-INPUT.
001600        10 WK-C-FRDCHK-SRCACCT    PIC X(08).
001700        10 WK-C-FRDCHK-DSTACCT    PIC X(08).
001800        10 WK-C-FRDCHK-AMOUNT     PIC S9(09)V99 COMP-3.
001900     05 WK-C-FRDCHK-OUTPUT.
002000        10 WK-C-FRDCHK-FRAUD-SW   PIC X(01).
002100           88  WK-C-FRDCHK-IS-FRAUD        VALUE "Y".
002200           88  WK-C-FRDCHK-NOT-FRAUD       VALUE "N".
002300*          10 WK-C-FRDCHK-REASON-CD  PIC X(01) - PRE B21R08
002400        10 WK-C-FRDCHK-REASON-CD  PIC X(02).
002500           88  WK-C-FRDCHK-RSN-NONE       VALUE SPACES.
002600           88  WK-C-FRDCHK-RSN-THRESHOLD  VALUE "FT".
002700           88  WK-C-FRDCHK-RSN-BLACKLIST  VALUE "FB".
002800        10 WK-C-FRDCHK-ERROR-CD   PIC X(07).
