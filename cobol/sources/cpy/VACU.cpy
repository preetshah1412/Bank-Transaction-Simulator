000100* VACU.CPYBK - LINKAGE CONTROL RECORD FOR CALL "TRFVACU"
000200*=================================================================
000300* HISTORY OF MODIFICATION:
000400*=================================================================
000500* P1R000 - MWEETL - 03/04/2019 - INITIAL VERSION.                 P1R000
000600*-----------------------------------------------------------------P1R000
000700 01 WK-C-VACU-RECORD.
000800     05 WK-C-VACU-INPUT.
000900        10 WK-C-VACU-MODE         PIC X(06).
001000           88  WK-C-VACU-IS-DEBIT        VALUE "DEBIT".
001100           88  WK-C-VACU-IS-CREDIT       VALUE "CREDIT".
001200        10 WK-C-VACU-INDEX        PIC S9(04) COMP.
001300        10 WK-C-VACU-AMOUNT       PIC S9(09)V99 COMP-3.
001400     05 WK-C-VACU-OUTPUT.
001500        10 WK-C-VACU-POSTED-SW    PIC X(01).
001600           88  WK-C-VACU-POSTED          VALUE "Y".
001700           88  WK-C-VACU-DECLINED        VALUE "N".
001800        10 WK-C-VACU-ERROR-CD     PIC X(07).
