000100* VSAV.CPYBK - LINKAGE CONTROL RECORD FOR CALL "TRFVSAV"
000200*=================================================================
000300* HISTORY OF MODIFICATION:
000400*=================================================================
000500* MPIDCK - DCKABINGUE - 15/08/2001 - INITIAL VERSION.             MPIDCK
000600*-----------------------------------------------------------------MPIDCK
000700 01 WK-C-VSAV-RECORD.
000800     05 WK-C-VSAV-TABLE-COUNT     PIC S9(04) COMP.
000900     05 WK-C-VSAV-ERROR-CD        PIC X(07).
