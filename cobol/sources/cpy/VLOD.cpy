000100* VLOD.CPYBK - LINKAGE CONTROL RECORD FOR CALL "TRFVLOD"
000200*=================================================================
000300* HISTORY OF MODIFICATION:
000400*=================================================================
000500* MPIDCK - DCKABINGUE - 15/08/2001 - INITIAL VERSION.             MPIDCK
000600*-----------------------------------------------------------------MPIDCK
000700 01 WK-C-VLOD-RECORD.
000800     05 WK-C-VLOD-FILE-EXISTS-SW  PIC X(01).
000900        88  WK-C-VLOD-FILE-EXISTS        VALUE "Y".
001000        88  WK-C-VLOD-FILE-MISSING       VALUE "N".
001100     05 WK-C-VLOD-TABLE-COUNT     PIC S9(04) COMP.
001200     05 WK-C-VLOD-ERROR-CD        PIC X(07).
