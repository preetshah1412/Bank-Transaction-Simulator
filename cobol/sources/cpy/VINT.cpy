000100* VINT.CPYBK - LINKAGE CONTROL RECORD FOR CALL "TRFVINT"
000200*=================================================================
000300* HISTORY OF MODIFICATION:
000400*=================================================================
000500* OFX2A1 - ACNFAM - 24/06/2020 - INITIAL VERSION.                 OFX2A1
000600*-----------------------------------------------------------------OFX2A1
000700 01 WK-C-VINT-RECORD.
000800     05 WK-C-VINT-TABLE-COUNT     PIC S9(04) COMP.
000900     05 WK-C-VINT-ACCTS-CREDITED  PIC S9(04) COMP.
001000     05 WK-C-VINT-ERROR-CD        PIC X(07).
