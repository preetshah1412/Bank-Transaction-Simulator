000100* VACT.CPYBK - LINKAGE CONTROL RECORD FOR CALL "TRFVACT"
000200*=================================================================
000300* HISTORY OF MODIFICATION:
000400*=================================================================
000500* P1R000 - MWEETL - 10/07/1989 - INITIAL VERSION.                 P1R000
000600*-----------------------------------------------------------------P1R000
000700* B21R05 - ACNFEN - 21/06/2021 - CASH MGMT ROAD MAP - REPLACED    B21R05
000800*                     THE DIRECT INDEXED READ OF TFSBNKAC WITH A  B21R05
000900*                     SEARCH ALL AGAINST THE IN-MEMORY ACCOUNT    B21R05
001000*                     TABLE BUILT BY TRFVLOD - ADDED              B21R05
001100*                     WK-C-VACT-TABLE-COUNT AND WK-C-VACT-INDEX.  B21R05
001200*-----------------------------------------------------------------B21R05
001300 01 WK-C-VACT-RECORD.
001400     05 WK-C-VACT-ACCTNO          PIC X(08).
001500     05 WK-C-VACT-TABLE-COUNT     PIC S9(04) COMP.
001600     05 WK-C-VACT-FOUND-SW        PIC X(01).
001700        88  WK-C-VACT-FOUND              VALUE "Y".
001800        88  WK-C-VACT-NOT-FOUND          VALUE "N".
001900     05 WK-C-VACT-INDEX           PIC S9(04) COMP.
002000     05 WK-C-VACT-ERROR-CD        PIC X(07).
