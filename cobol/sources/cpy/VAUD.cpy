000100* VAUD.CPYBK - LINKAGE CONTROL RECORD FOR CALL "TRFVAUD"
000200*=================================================================
000300* HISTORY OF MODIFICATION:
000400*=================================================================
000500* SGX201 - ACNESQ - 24/01/2019 - INITIAL VERSION.                 SGX201
000600*-----------------------------------------------------------------SGX201
000700 01 WK-C-VAUD-RECORD.
000800     05 WK-C-VAUD-TXN-ID          PIC X(36).
000900     05 WK-C-VAUD-SRCACCT         PIC X(08).
001000     05 WK-C-VAUD-DSTACCT         PIC X(08).
001100     05 WK-C-VAUD-AMOUNT          PIC S9(09)V99 COMP-3.
001200     05 WK-C-VAUD-STATUS          PIC X(14).
001300     05 WK-C-VAUD-TIMESTAMP       PIC X(26).
001400     05 WK-C-VAUD-ERROR-CD        PIC X(07).
